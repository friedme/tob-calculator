000100***************************************************************           
000200* PROGRAMME BTOBVAL                                            *          
000300* LANGAGE COBOL                                                *          
000400*                                                               *         
000500* CE SOUS-PROGRAMME CONTROLE ET NORMALISE UN ARTICLE BRUT DU    *         
000600* FICHIER TRANSIN AVANT GROUPEMENT (UNITE 1). IL ELIMINE LES    *         
000700* LIGNES DE TOTAUX, LES PAIRES DE DEVISES (FOREX), LES DEVISES  *         
000800* NON RECONNUES ET LES MONTANTS NULS, PUIS DERIVE LE SENS       *         
000900* ACHAT/VENTE ET RAMENE NOMBRE DE TITRES ET MONTANT EN VALEUR   *         
001000* ABSOLUE.                                                      *         
001100***************************************************************           
001200 IDENTIFICATION DIVISION.                                                 
001300*----------------------------------------------------------*              
001400 PROGRAM-ID. BTOBVAL.                                                     
001500 AUTHOR. M. DEBROUX.                                                      
001600 INSTALLATION. CTI-FINANCES.                                              
001700 DATE-WRITTEN. 15/09/1992.                                                
001800 DATE-COMPILED.                                                           
001900 SECURITY. USAGE INTERNE CTI-FINANCES - DIFFUSION RESTREINTE.             
002000*----------------------------------------------------------*              
002100* JOURNAL DES MODIFICATIONS                                 *             
002200* ---------------------------------------------------------*              
002300* 15/09/92 MDX TB0110 ECRITURE INITIALE - CONTROLE TRANSIN   *    TB0110  
002400* 02/12/92 MDX TB0118 AJOUT REJET DES PAIRES DE DEVISES       *   TB0118  
002500* 14/01/93 JLP TB0128 AJOUT DEVISES SEK NOK (NORDIQUES)       *   TB0128  
002600* 28/11/95 FCO TB0288 AJOUT DEVISE CHF - DEMANDE AUDIT        *   TB0288  
002700* 02/07/97 MDX TB0355 AJOUT DEVISES HKD SGD                   *   TB0355  
002800* 14/09/98 JLP TB0402 REVUE AN2000 - FORMAT DATE AAAA-MM-JJ   *   TB0402  
002900*                     DEJA CONFORME - RAS                    *            
003000* 21/01/99 JLP TB0408 PASSAGE EURO - DEVISE EUR AJOUTEE A LA  *   TB0408  
003100*                     LISTE DES DEVISES RECONNUES             *           
003200* 09/11/01 MDX TB0480 PRIORITE AU CODE SENS FOURNI PAR LE      *  TB0480  
003300*                     COURTIER QUAND IL EST RENSEIGNE         *           
003400* 22/04/03 FCO TB0512 NETTOYAGE COMMENTAIRES - RAS FONCTION   *   TB0512  
003500*----------------------------------------------------------*              
003600 ENVIRONMENT DIVISION.                                                    
003700*----------------------------------------------------------*              
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000    C01 IS TOP-OF-FORM.                                                   
004100*----------------------------------------------------------*              
004200 DATA DIVISION.                                                           
004300*----------------------------------------------------------*              
004400 WORKING-STORAGE SECTION.                                                 
004500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
004600 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
004700-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO        
004800-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.         
004900                                                                          
005000 01  VERSION              PIC X(21) VALUE 'BTOBVAL  06 DU 220403'.        
005100                                                                          
005200* COMPTEURS DE CONTROLE (SUIVI DE CHARGE)                                 
005300 77  W-NB-ACCEPTES         PIC S9(7) COMP VALUE 0.                        
005400 77  W-NB-REJETES          PIC S9(7) COMP VALUE 0.                        
005500 77  W-CUR-IDX             PIC S9(4) COMP VALUE 0.                        
005600                                                                          
005700* INDICATEUR DE TROUVAILLE DANS LA LISTE DES DEVISES                      
005800 01  W-DEVISE-SW           PIC X VALUE 'N'.                               
005900     88  CV-DEVISE-TROUVEE VALUE 'O'.                                     
006000     88  CV-DEVISE-ABSENTE VALUE 'N'.                                     
006100                                                                          
006200* LISTE DES DEVISES RECONNUES (REGLE METIER UNITE 1)                      
006300* (REDEFINES 1)                                                           
006400 01  W-CURR-LISTE-INIT.                                                   
006500     05  FILLER            PIC X(03) VALUE 'EUR'.                         
006600     05  FILLER            PIC X(03) VALUE 'USD'.                         
006700     05  FILLER            PIC X(03) VALUE 'GBP'.                         
006800     05  FILLER            PIC X(03) VALUE 'JPY'.                         
006900     05  FILLER            PIC X(03) VALUE 'CAD'.                         
007000     05  FILLER            PIC X(03) VALUE 'AUD'.                         
007100     05  FILLER            PIC X(03) VALUE 'SEK'.                         
007200     05  FILLER            PIC X(03) VALUE 'NOK'.                         
007300     05  FILLER            PIC X(03) VALUE 'CHF'.                         
007400     05  FILLER            PIC X(03) VALUE 'HKD'.                         
007500     05  FILLER            PIC X(03) VALUE 'SGD'.                         
007600 01  W-CURR-LISTE REDEFINES W-CURR-LISTE-INIT.                            
007700     05  W-CURR-CODE       PIC X(03) OCCURS 11 TIMES.                     
007800                                                                          
007900* DECOUPAGE DU SYMBOLE POUR LE REJET DES LIGNES DE TOTAUX                 
008000* (REDEFINES 2)                                                           
008100 01  W-STOCK-WORK          PIC X(20).                                     
008200 01  W-STOCK-PARTS REDEFINES W-STOCK-WORK.                                
008300     05  W-STOCK-PREFIX    PIC X(05).                                     
008400     05  FILLER            PIC X(15).                                     
008500                                                                          
008600* DECOUPAGE DU SYMBOLE POUR LE REJET DES PAIRES DE DEVISES                
008700* (REDEFINES 3)                                                           
008800 01  W-SYMBOL-WORK         PIC X(20).                                     
008900 01  W-SYMBOL-PARTS REDEFINES W-SYMBOL-WORK.                              
009000     05  W-SYM-P1          PIC X(03).                                     
009100     05  W-SYM-DOT         PIC X(01).                                     
009200     05  W-SYM-P2          PIC X(03).                                     
009300     05  W-SYM-REST        PIC X(13).                                     
009400                                                                          
009500* ZONE DE LIAISON STRUCTUREE - SURCHARGE DE BTOBVAL-COMM                  
009600 01  CV-AREA.                                                             
009700     COPY XCOVREC REPLACING 'X' BY CV.                                    
009800                                                                          
009900 LINKAGE SECTION.                                                         
010000* ZONE DE LIAISON BTOBVAL - VOIR COPY XCOVREC                             
010100 01  BTOBVAL-COMM          PIC X(115).                                    
010200                                                                          
010300*----------------------------------------------------------*              
010400 PROCEDURE DIVISION USING BTOBVAL-COMM.                                   
010500*----------------------------------------------------------*              
010600                                                                          
010700 DEBUT-BTOBVAL.                                                           
010800     MOVE BTOBVAL-COMM TO CV-AREA                                         
010900     MOVE SPACE        TO CV-REJECT-CODE                                  
011000     MOVE 0            TO CV-CR CV-RC                                     
011100                                                                          
011200     PERFORM CONTROLER-SYMBOLE                                            
011300                                                                          
011400     IF CV-REJECT-CODE = SPACE                                            
011500        PERFORM CONTROLER-DEVISE                                          
011600     END-IF                                                               
011700                                                                          
011800     IF CV-REJECT-CODE = SPACE                                            
011900        PERFORM CONTROLER-MONTANT                                         
012000     END-IF                                                               
012100                                                                          
012200     IF CV-REJECT-CODE = SPACE                                            
012300        PERFORM DERIVER-SENS                                              
012400        ADD 1 TO W-NB-ACCEPTES                                            
012500     ELSE                                                                 
012600        ADD 1 TO W-NB-REJETES                                             
012700     END-IF                                                               
012800                                                                          
012900     MOVE CV-AREA TO BTOBVAL-COMM                                         
013000     GOBACK.                                                              
013100                                                                          
013200*----------------------------------------------------------*              
013300 CONTROLER-SYMBOLE.                                                       
013400*    REJETTE LES LIGNES DE TOTAUX (SYMBOLE COMMENCANT PAR                 
013500*    'TOTAL') ET LES PAIRES DE DEVISES DE LA FORME EXACTE                 
013600*    XXX.YYY (REGLE METIER UNITE 1).                                      
013700*----------------------------------------------------------*              
013800     MOVE CV-STOCK TO W-STOCK-WORK                                        
013900     MOVE CV-STOCK TO W-SYMBOL-WORK                                       
014000                                                                          
014100     IF W-STOCK-PREFIX = 'Total'                                          
014200        MOVE '01' TO CV-REJECT-CODE                                       
014300     ELSE                                                                 
014400        IF W-SYM-P1  IS ALPHABETIC                                        
014500       AND W-SYM-DOT = '.'                                                
014600       AND W-SYM-P2  IS ALPHABETIC                                        
014700       AND W-SYM-REST = SPACES                                            
014800           MOVE '02' TO CV-REJECT-CODE                                    
014900        END-IF                                                            
015000     END-IF.                                                              
015100                                                                          
015200*----------------------------------------------------------*              
015300 CONTROLER-DEVISE.                                                        
015400*    LA DEVISE DOIT FIGURER DANS LA LISTE DES DEVISES                     
015500*    RECONNUES (REGLE METIER UNITE 1).                                    
015600*----------------------------------------------------------*              
015700     SET CV-DEVISE-ABSENTE TO TRUE                                        
015800     PERFORM EXAMINER-DEVISE                                              
015900             VARYING W-CUR-IDX FROM 1 BY 1                                
016000             UNTIL W-CUR-IDX > 11 OR CV-DEVISE-TROUVEE                    
016100                                                                          
016200     IF CV-DEVISE-ABSENTE                                                 
016300        MOVE '03' TO CV-REJECT-CODE                                       
016400     END-IF.                                                              
016500                                                                          
016600*----------------------------------------------------------*              
016700 EXAMINER-DEVISE.                                                         
016800*----------------------------------------------------------*              
016900     IF CV-CURRENCY = W-CURR-CODE(W-CUR-IDX)                              
017000        SET CV-DEVISE-TROUVEE TO TRUE                                     
017100     END-IF.                                                              
017200                                                                          
017300*----------------------------------------------------------*              
017400 CONTROLER-MONTANT.                                                       
017500*    UN MONTANT NUL N'EST PAS UNE TRANSACTION TAXABLE                     
017600*    (REGLE METIER UNITE 1).                                              
017700*----------------------------------------------------------*              
017800     IF CV-AMOUNT-IN = 0                                                  
017900        MOVE '04' TO CV-REJECT-CODE                                       
018000     END-IF.                                                              
018100                                                                          
018200*----------------------------------------------------------*              
018300 DERIVER-SENS.                                                            
018400*    LE CODE SENS FOURNI PAR LE COURTIER PREVAUT QUAND IL                 
018500*    EST RENSEIGNE ; A DEFAUT, LE SIGNE DU NOMBRE DE TITRES               
018600*    DETERMINE ACHAT OU VENTE. LE NOMBRE DE TITRES ET LE                  
018700*    MONTANT SONT RAMENES EN VALEUR ABSOLUE (REGLE METIER                 
018800*    UNITE 1).                                                            
018900*----------------------------------------------------------*              
019000     IF CV-TYPE-IN = 'BUY ' OR CV-TYPE-IN = 'SELL'                        
019100        MOVE CV-TYPE-IN TO CV-TYPE-OUT                                    
019200     ELSE                                                                 
019300        IF CV-SHARES-IN < 0                                               
019400           MOVE 'SELL' TO CV-TYPE-OUT                                     
019500        ELSE                                                              
019600           MOVE 'BUY ' TO CV-TYPE-OUT                                     
019700        END-IF                                                            
019800     END-IF                                                               
019900                                                                          
020000     IF CV-SHARES-IN < 0                                                  
020100        MULTIPLY CV-SHARES-IN BY -1 GIVING CV-SHARES-OUT                  
020200     ELSE                                                                 
020300        MOVE CV-SHARES-IN TO CV-SHARES-OUT                                
020400     END-IF                                                               
020500                                                                          
020600     IF CV-AMOUNT-IN < 0                                                  
020700        MULTIPLY CV-AMOUNT-IN BY -1 GIVING CV-AMOUNT-OUT                  
020800     ELSE                                                                 
020900        MOVE CV-AMOUNT-IN TO CV-AMOUNT-OUT                                
021000     END-IF.                                                              
021100                                                                          
021200*----------------------------------------------------------*              
021300 END PROGRAM BTOBVAL.                                                     
