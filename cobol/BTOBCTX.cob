000100***************************************************                       
000200*              I M P O R T A N T                  *                       
000300*              -----------------                  *                       
000400*                                                 *                       
000500*   LE PROGRAMME BTOBCTX EST UNIQUEMENT UN        *                       
000600*   AIGUILLAGE PAR RAPPORT AU SENS DE LA          *                       
000700*   TRANSACTION (ACHAT OU VENTE), AVANT APPEL     *                       
000800*   DE LA CALCULETTE BTOBCALC.                    *                       
000900***************************************************                       
001000 IDENTIFICATION DIVISION.                                                 
001100*----------------------------------------------------------*              
001200 PROGRAM-ID. BTOBCTX.                                                     
001300 AUTHOR. M. DEBROUX.                                                      
001400 INSTALLATION. CTI-FINANCES.                                              
001500 DATE-WRITTEN. 22/09/1992.                                                
001600 DATE-COMPILED.                                                           
001700 SECURITY. USAGE INTERNE CTI-FINANCES - DIFFUSION RESTREINTE.             
001800*----------------------------------------------------------*              
001900* JOURNAL DES MODIFICATIONS                                 *             
002000* ---------------------------------------------------------*              
002100* 22/09/92 MDX TB0112 ECRITURE INITIALE - AIGUILLAGE TOB     *    TB0112  
002200* 04/03/93 JLP TB0119 UNIFICATION SUR LA SEULE CALCULETTE    *    TB0119  
002300*                     BTOBCALC (ACHAT ET VENTE MEME TAUX)    *            
002400* 15/09/97 FCO TB0360 CR/RC 12/09 SUR SENS INCONNU (ANOMALIE *    TB0360  
002500*                     NON BLOQUANTE - DEMANDE AUDIT)          *           
002600* 14/09/98 JLP TB0402 REVUE AN2000 - RAS SUR L'AIGUILLAGE    *    TB0402  
002700* 21/01/99 JLP TB0408 PASSAGE EURO - RAS SUR L'AIGUILLAGE    *    TB0408  
002800* 09/05/00 FCO TB0449 AJOUT COMPTEURS D'AIGUILLAGE PAR SENS  *    TB0449  
002900*                     (SUIVI DE CHARGE)                       *           
003000* 09/11/01 MDX TB0480 CONTROLE DE PLAUSIBILITE SUR LE SENS   *    TB0480  
003100*                     RECU (W-TYPE-PARTS)                      *          
003200* 22/04/03 FCO TB0512 NETTOYAGE COMMENTAIRES - RAS FONCTION  *    TB0512  
003300*----------------------------------------------------------*              
003400 ENVIRONMENT DIVISION.                                                    
003500*----------------------------------------------------------*              
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800    C01 IS TOP-OF-FORM.                                                   
003900*----------------------------------------------------------*              
004000 DATA DIVISION.                                                           
004100*----------------------------------------------------------*              
004200 WORKING-STORAGE SECTION.                                                 
004300*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
004400 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
004500-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO        
004600-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.         
004700                                                                          
004800 01  VERSION              PIC X(21) VALUE 'BTOBCTX  03 DU 220403'.        
004900                                                                          
005000* COMPTEURS D'AIGUILLAGE PAR SENS (SUIVI DE CHARGE)                       
005100 77  W-NB-ACHATS           PIC S9(7) COMP VALUE 0.                        
005200 77  W-NB-VENTES           PIC S9(7) COMP VALUE 0.                        
005300 77  W-NB-INCONNUS         PIC S9(7) COMP VALUE 0.                        
005400                                                                          
005500* DECOUPAGE DU SENS RECU POUR CONTROLE DE PLAUSIBILITE                    
005600* (REDEFINES 1)                                                           
005700 01  W-TYPE-VALUE          PIC X(04).                                     
005800 01  W-TYPE-PARTS REDEFINES W-TYPE-VALUE.                                 
005900     05  W-TYPE-3          PIC X(03).                                     
006000     05  W-TYPE-4          PIC X(01).                                     
006100                                                                          
006200* SURCHARGE DE LA ZONE DE LIAISON RECUE (REDEFINES 2)                     
006300 01  BTOBCTX-COMM          PIC X(126).                                    
006400 01  XCC-AREA REDEFINES BTOBCTX-COMM.                                     
006500     COPY XCOCREC REPLACING 'X' BY XCC.                                   
006600                                                                          
006700* CLICHE DE LA ZONE RECUE POUR TRACE D'ANOMALIE (REDEFINES 3)             
006800 01  W-COMM-SAUVE          PIC X(126).                                    
006900 01  SV-AREA REDEFINES W-COMM-SAUVE.                                      
007000     COPY XCOCREC REPLACING 'X' BY SV.                                    
007100                                                                          
007200 LINKAGE SECTION.                                                         
007300* ZONE DE LIAISON BTOBCTX - VOIR COPY XCOCREC                             
007400 01  BTOBCTX-COMM-L        PIC X(126).                                    
007500                                                                          
007600*----------------------------------------------------------*              
007700 PROCEDURE DIVISION USING BTOBCTX-COMM-L.                                 
007800*----------------------------------------------------------*              
007900                                                                          
008000 AIGUILLER-TOB.                                                           
008100     MOVE BTOBCTX-COMM-L TO BTOBCTX-COMM                                  
008200     MOVE XCC-TYPE TO W-TYPE-VALUE                                        
008300                                                                          
008400     EVALUATE TRUE                                                        
008500        WHEN W-TYPE-3 = 'BUY' AND W-TYPE-4 = SPACE                        
008600           ADD 1 TO W-NB-ACHATS                                           
008700           CALL 'BTOBCALC' USING BTOBCTX-COMM                             
008800        WHEN XCC-TYPE = 'SELL'                                            
008900           ADD 1 TO W-NB-VENTES                                           
009000           CALL 'BTOBCALC' USING BTOBCTX-COMM                             
009100        WHEN OTHER                                                        
009200           ADD 1 TO W-NB-INCONNUS                                         
009300           MOVE BTOBCTX-COMM TO W-COMM-SAUVE                              
009400           DISPLAY 'BTOBCTX - SENS INCONNU ' SV-DATE ' '                  
009500                    SV-BROKER ' ' SV-STOCK                                
009600           MOVE 12 TO XCC-CR                                              
009700           MOVE 09 TO XCC-RC                                              
009800     END-EVALUATE                                                         
009900                                                                          
010000     MOVE BTOBCTX-COMM TO BTOBCTX-COMM-L                                  
010100     GOBACK.                                                              
010200                                                                          
010300*----------------------------------------------------------*              
010400 END PROGRAM BTOBCTX.                                                     
