000100***************************************************************           
000200* PROGRAMME BTOBCALC                                          *           
000300* LANGAGE COBOL                                                *          
000400*                                                               *         
000500* CE SOUS-PROGRAMME EST LA CALCULETTE DE LA TAXE SUR LES       *          
000600* OPERATIONS DE BOURSE (TOB). IL RECOIT UNE TRANSACTION DEJA   *          
000700* GROUPEE (MEME JOUR, MEME COURTIER, MEME VALEUR, MEME SENS,   *          
000800* MEME DEVISE), OBTIENT LE COURS BCE APPLICABLE AUPRES DE      *          
000900* BTOBRATE, CONVERTIT LE MONTANT EN EUR ET LIQUIDE LA TAXE.    *          
001000***************************************************************           
001100 IDENTIFICATION DIVISION.                                                 
001200*----------------------------------------------------------*              
001300 PROGRAM-ID. BTOBCALC.                                                    
001400 AUTHOR. J.L. PONCELET.                                                   
001500 INSTALLATION. CTI-FINANCES.                                              
001600 DATE-WRITTEN. 22/09/1992.                                                
001700 DATE-COMPILED.                                                           
001800 SECURITY. USAGE INTERNE CTI-FINANCES - DIFFUSION RESTREINTE.             
001900*----------------------------------------------------------*              
002000* JOURNAL DES MODIFICATIONS                                 *             
002100* ---------------------------------------------------------*              
002200* 22/09/92 JLP TB0112 ECRITURE INITIALE - TOB ACTIONS        *    TB0112  
002300* 04/03/93 JLP TB0119 AJOUT APPEL BTOBRATE POUR LE COURS     *    TB0119  
002400* 17/11/93 MDX TB0155 ARRONDI COMMERCIAL SUR COMPUTE EUR     *    TB0155  
002500* 03/06/93 JLP TB0205 CONTROLE RATE NUL AVANT DIVISION        *   TB0205  
002600* 21/02/95 FCO TB0248 TAUX TOB PORTE DE 0,17% A 0,35%        *    TB0248  
002700* 14/09/98 JLP TB0402 REVUE AN2000 - FORMAT DATE AAAA-MM-JJ  *    TB0402  
002800*                     DEJA CONFORME - RAS                   *             
002900* 21/01/99 JLP TB0408 PASSAGE EURO - RAS SUR LA CALCULETTE   *    TB0408  
003000* 09/05/00 FCO TB0449 AJOUT COMPTEUR D'APPELS (SUIVI CHARGE) *    TB0449  
003100* 09/11/01 MDX TB0480 CONTROLE DE PLAUSIBILITE SUR LE TAUX   *    TB0480  
003200*                     ET SUR LE MONTANT RECUS (W-...-PARTS)  *            
003300* 22/04/03 FCO TB0512 NETTOYAGE COMMENTAIRES - RAS FONCTION  *    TB0512  
003400*----------------------------------------------------------*              
003500 ENVIRONMENT DIVISION.                                                    
003600*----------------------------------------------------------*              
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900    C01 IS TOP-OF-FORM.                                                   
004000*----------------------------------------------------------*              
004100 DATA DIVISION.                                                           
004200*----------------------------------------------------------*              
004300 WORKING-STORAGE SECTION.                                                 
004400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
004500 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
004600-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO        
004700-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.         
004800                                                                          
004900 01  VERSION              PIC X(21) VALUE 'BTOBCALC 05 DU 220403'.        
005000                                                                          
005100* TAUX LEGAL DE LA TAXE SUR LES OPERATIONS DE BOURSE (0,35 %)             
005200 01  W-TAUX-TOB            PIC V9(04) VALUE .0035.                        
005300                                                                          
005400* COMPTEUR D'APPELS AU SOUS-PROGRAMME (SUIVI DE CHARGE)                   
005500 77  W-APPELS              PIC S9(7) COMP VALUE 0.                        
005600                                                                          
005700* ZONE DE LIAISON AVEC BTOBRATE - VOIR COPY XCORREC                       
005800 01  BTOBRATE-COMM-L        PIC X(40).                                    
005900                                                                          
006000* CONTROLE DE PLAUSIBILITE DU TAUX RECU DE BTOBRATE (REDEFINES 1)         
006100 01  W-RATE-VALUE          PIC 9(07)V9(04).                               
006200 01  W-RATE-PARTS REDEFINES W-RATE-VALUE.                                 
006300     05  W-RATE-ENTIER     PIC 9(07).                                     
006400     05  W-RATE-DECIMAL    PIC 9(04).                                     
006500                                                                          
006600* CONTROLE DE PLAUSIBILITE DU MONTANT RECU (REDEFINES 2)                  
006700 01  W-AMOUNT-VALUE        PIC 9(11)V99.                                  
006800 01  W-AMOUNT-PARTS REDEFINES W-AMOUNT-VALUE.                             
006900     05  W-AMOUNT-ENTIER   PIC 9(11).                                     
007000     05  W-AMOUNT-DECIMAL  PIC 9(02).                                     
007100                                                                          
007200* DECOUPAGE DE LA DATE DE TRANSACTION POUR LES TRACES ANOMALIE            
007300* (REDEFINES 3)                                                           
007400 01  W-DATE-WORK           PIC X(10).                                     
007500 01  W-DATE-NUM REDEFINES W-DATE-WORK.                                    
007600     05  W-DATE-AAAA       PIC 9(4).                                      
007700     05  FILLER            PIC X.                                         
007800     05  W-DATE-MM         PIC 9(2).                                      
007900     05  FILLER            PIC X.                                         
008000     05  W-DATE-JJ         PIC 9(2).                                      
008100                                                                          
008200* ZONE DE LIAISON STRUCTUREE - SURCHARGE DE BTOBCALC-COMM                 
008300 01  XCC-AREA.                                                            
008400     COPY XCOCREC REPLACING 'X' BY XCC.                                   
008500                                                                          
008600* ZONE DE LIAISON STRUCTUREE - SURCHARGE DE BTOBRATE-COMM-L               
008700 01  XCR-AREA.                                                            
008800     COPY XCORREC REPLACING 'X' BY XCR.                                   
008900                                                                          
009000 LINKAGE SECTION.                                                         
009100* ZONE DE LIAISON BTOBCALC - VOIR COPY XCOCREC                            
009200 01  BTOBCALC-COMM          PIC X(126).                                   
009300                                                                          
009400*----------------------------------------------------------*              
009500 PROCEDURE DIVISION USING BTOBCALC-COMM.                                  
009600*----------------------------------------------------------*              
009700                                                                          
009800 DEBUT-BTOBCALC.                                                          
009900     ADD 1 TO W-APPELS                                                    
010000     MOVE BTOBCALC-COMM TO XCC-AREA                                       
010100     MOVE 0             TO XCC-CR XCC-RC                                  
010200     MOVE XCC-AMOUNT    TO W-AMOUNT-VALUE                                 
010300                                                                          
010400     PERFORM OBTENIR-TAUX                                                 
010500                                                                          
010600     IF XCC-CR NOT > ZERO                                                 
010700        PERFORM CALCULER-MONTANT-EUR                                      
010800        PERFORM CALCULER-TOB                                              
010900     END-IF                                                               
011000                                                                          
011100     MOVE XCC-AREA TO BTOBCALC-COMM                                       
011200     GOBACK.                                                              
011300                                                                          
011400*----------------------------------------------------------*              
011500 OBTENIR-TAUX.                                                            
011600*    INTERROGATION DE BTOBRATE POUR LE COURS BCE DU JOUR DE               
011700*    LA TRANSACTION, AVEC REPLI DE 5 JOURS CALENDRIER GERE                
011800*    PAR BTOBRATE LUI-MEME (UNITE 3).                                     
011900*----------------------------------------------------------*              
012000     MOVE XCC-DATE      TO XCR-DATE W-DATE-WORK                           
012100     MOVE XCC-CURRENCY  TO XCR-CURRENCY                                   
012200     MOVE 0             TO XCR-CR XCR-RC                                  
012300     MOVE XCR-AREA      TO BTOBRATE-COMM-L                                
012400                                                                          
012500     CALL 'BTOBRATE' USING BTOBRATE-COMM-L                                
012600        ON EXCEPTION                                                      
012700           MOVE 24 TO XCC-CR                                              
012800           MOVE 01 TO XCC-RC                                              
012900     END-CALL                                                             
013000                                                                          
013100     MOVE BTOBRATE-COMM-L TO XCR-AREA                                     
013200                                                                          
013300     IF XCR-CR > ZERO                                                     
013400        MOVE XCR-CR TO XCC-CR                                             
013500        MOVE XCR-RC TO XCC-RC                                             
013600     ELSE                                                                 
013700        MOVE XCR-RATE TO XCC-RATE W-RATE-VALUE                            
013800        IF W-RATE-ENTIER = 0 AND W-RATE-DECIMAL = 0                       
013900           MOVE 12 TO XCC-CR                                              
014000           MOVE 07 TO XCC-RC                                              
014100           DISPLAY 'BTOBCALC - TAUX NUL RENVOYE PAR BTOBRATE '            
014200                    XCC-CURRENCY ' ' W-DATE-AAAA '-' W-DATE-MM            
014300                    '-' W-DATE-JJ                                         
014400        END-IF                                                            
014500     END-IF.                                                              
014600                                                                          
014700*----------------------------------------------------------*              
014800 CALCULER-MONTANT-EUR.                                                    
014900*    CONVERSION DU MONTANT GROUPE EN EUR AU COURS BCE OBTENU.             
015000*    LE TAUX EST EXPRIME EN UNITES DE DEVISE POUR UN EUR, D'OU            
015100*    LA DIVISION (REGLE METIER UNITE 4).                                  
015200*----------------------------------------------------------*              
015300     COMPUTE XCC-EUR-AMOUNT ROUNDED = XCC-AMOUNT / XCC-RATE.              
015400                                                                          
015500*----------------------------------------------------------*              
015600 CALCULER-TOB.                                                            
015700*    LIQUIDATION DE LA TAXE AU TAUX LEGAL DE 0,35 %, SANS                 
015800*    PLAFOND (LE PLAFOND DE 1.600 EUR CITE PAR LA NOTE DE                 
015900*    METHODOLOGIE N'EST PAS APPLIQUE - REGLE METIER UNITE 4).             
016000*    ACHAT ET VENTE SONT TAXES AU MEME TAUX.                              
016100*----------------------------------------------------------*              
016200     COMPUTE XCC-TOB ROUNDED = XCC-EUR-AMOUNT * W-TAUX-TOB.               
016300                                                                          
016400*----------------------------------------------------------*              
016500 END PROGRAM BTOBCALC.                                                    
