000100***************************************************************           
000200* PROGRAMME BTOBRATE                                          *           
000300* LANGAGE COBOL                                                *          
000400*                                                               *         
000500* CE SOUS-PROGRAMME RECHERCHE LE COURS DE CHANGE BCE A          *         
000600* APPLIQUER A UNE TRANSACTION BOURSIERE POUR LE CALCUL DE       *         
000700* LA TAXE BOURSIERE (TOB). IL CHARGE UNE SEULE FOIS PAR         *         
000800* PASSAGE LE FICHIER RATEIN EN TABLE ET REPOND ENSUITE A        *         
000900* CHAQUE APPEL PAR RECHERCHE EN MEMOIRE, AVEC REPLI DE 5        *         
001000* JOURS CALENDRIER EN CAS DE COURS MANQUANT.                    *         
001100***************************************************************           
001200 IDENTIFICATION DIVISION.                                                 
001300*----------------------------------------------------------*              
001400 PROGRAM-ID. BTOBRATE.                                                    
001500 AUTHOR. M. DEBROUX.                                                      
001600 INSTALLATION. CTI-FINANCES.                                              
001700 DATE-WRITTEN. 17/06/1991.                                                
001800 DATE-COMPILED.                                                           
001900 SECURITY. USAGE INTERNE CTI-FINANCES - DIFFUSION RESTREINTE.             
002000*----------------------------------------------------------*              
002100* JOURNAL DES MODIFICATIONS                                 *             
002200* ---------------------------------------------------------*              
002300* 17/06/91 MDX TB0091 ECRITURE INITIALE - TAUX BCE / FF     *     TB0091  
002400* 02/09/91 MDX TB0103 CORRECTION BORNE TABLE TAUDEV (500)   *     TB0103  
002500* 14/01/92 MDX TB0140 AJOUT DEVISES SEK NOK (NORDIQUES)      *    TB0140  
002600* 03/06/93 JLP TB0205 REPLI 3 JOURS PORTE A 5 JOURS OUVRES  *     TB0205  
002700*                     SUITE NOTE SERVICE CONTENTIEUX         *            
002800* 11/02/94 JLP TB0231 CORRECTION BISSEXTILE (ANNEE 1992)     *    TB0231  
002900* 28/11/95 FCO TB0288 AJOUT DEVISE CHF - DEMANDE AUDIT       *    TB0288  
003000* 19/03/96 FCO TB0310 AGRANDISSEMENT TABLE TAUX (3000)       *    TB0310  
003100* 02/07/97 MDX TB0355 AJOUT DEVISES HKD SGD                  *    TB0355  
003200* 14/09/98 JLP TB0402 REVUE AN2000 - FORMAT DATE AAAA-MM-JJ  *    TB0402  
003300*                     DEJA CONFORME - RAS                   *             
003400* 21/01/99 JLP TB0408 PASSAGE EURO - DEVISE EUR = 1,0000     *    TB0408  
003500*                     FORCEE SANS LECTURE TABLE             *             
003600* 05/06/00 FCO TB0455 AGRANDISSEMENT TABLE TAUX (6000)       *    TB0455  
003700* 09/11/01 MDX TB0480 CONTROLE DE PLAUSIBILITE SUR LE TAUX   *    TB0480  
003800*                     CHARGE (W-RATE-PARTS)                 *             
003900* 22/04/03 FCO TB0512 NETTOYAGE COMMENTAIRES - RAS FONCTION  *    TB0512  
004000*----------------------------------------------------------*              
004100 ENVIRONMENT DIVISION.                                                    
004200*----------------------------------------------------------*              
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500    C01 IS TOP-OF-FORM.                                                   
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800    SELECT RATEIN       ASSIGN TO RATEIN                                  
004900                         ORGANIZATION LINE SEQUENTIAL                     
005000                         FILE STATUS IS RATEIN-FS.                        
005100*----------------------------------------------------------*              
005200 DATA DIVISION.                                                           
005300*----------------------------------------------------------*              
005400 FILE SECTION.                                                            
005500 FD  RATEIN                                                               
005600    RECORD CONTAINS 26 CHARACTERS.                                        
005700 01  RATEIN-REC.                                                          
005800    COPY XRATREC REPLACING 'X' BY RI.                                     
005900*----------------------------------------------------------*              
006000 WORKING-STORAGE SECTION.                                                 
006100*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
006200 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
006300-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO        
006400-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.         
006500                                                                          
006600 01  VERSION              PIC X(21) VALUE 'BTOBRATE 07 DU 220403'.        
006700                                                                          
006800 01  RATEIN-FS             PIC XX.                                        
006900                                                                          
007000* INDICATEUR DE CHARGEMENT DE LA TABLE DES TAUX                           
007100 01  W-TABLE-SW            PIC X VALUE 'N'.                               
007200     88  TABLE-CHARGEE     VALUE 'O'.                                     
007300     88  TABLE-A-CHARGER   VALUE 'N'.                                     
007400                                                                          
007500* NOMBRE MAXI D'ARTICLES TAUX EN TABLE                                    
007600 77  W-MAX-TAUX            PIC S9(4) COMP VALUE 6000.                     
007700* NOMBRE D'ARTICLES TAUX REELLEMENT CHARGES                               
007800 77  W-NB-TAUX             PIC S9(4) COMP VALUE 0.                        
007900* SUBSCRIPT DE PARCOURS DE LA TABLE DES TAUX                              
008000 77  RT-IDX                PIC S9(4) COMP VALUE 0.                        
008100* COMPTEUR DE REPLI (0 A 5 JOURS)                                         
008200 77  W-ESSAI               PIC S9(2) COMP VALUE 0.                        
008300                                                                          
008400* TABLE DES TAUX BCE CHARGEE EN MEMOIRE DEPUIS RATEIN                     
008500 01  RATE-TABLE.                                                          
008600     05  RATE-ENTRY OCCURS 6000 TIMES.                                    
008700         COPY XRATREC REPLACING 'X' BY RT.                                
008800                                                                          
008900* INDICATEUR DE TROUVAILLE LORS D'UNE RECHERCHE                           
009000 01  W-TROUVE-SW           PIC X VALUE 'N'.                               
009100     88  TAUX-TROUVE       VALUE 'O'.                                     
009200     88  TAUX-NON-TROUVE   VALUE 'N'.                                     
009300                                                                          
009400* ZONE DE TRAVAIL DATE POUR LE REPLI CALENDRIER (REDEFINES 1)             
009500 01  W-DATE-WORK           PIC X(10).                                     
009600 01  W-DATE-NUM REDEFINES W-DATE-WORK.                                    
009700     05  W-DATE-AAAA       PIC 9(4).                                      
009800     05  FILLER            PIC X.                                         
009900     05  W-DATE-MM         PIC 9(2).                                      
010000     05  FILLER            PIC X.                                         
010100     05  W-DATE-JJ         PIC 9(2).                                      
010200                                                                          
010300* TABLE DES JOURS PAR MOIS (REDEFINES 2)                                  
010400 01  W-TABLE-MOIS-INIT.                                                   
010500     05  FILLER            PIC 9(2) VALUE 31.                             
010600     05  FILLER            PIC 9(2) VALUE 28.                             
010700     05  FILLER            PIC 9(2) VALUE 31.                             
010800     05  FILLER            PIC 9(2) VALUE 30.                             
010900     05  FILLER            PIC 9(2) VALUE 31.                             
011000     05  FILLER            PIC 9(2) VALUE 30.                             
011100     05  FILLER            PIC 9(2) VALUE 31.                             
011200     05  FILLER            PIC 9(2) VALUE 31.                             
011300     05  FILLER            PIC 9(2) VALUE 30.                             
011400     05  FILLER            PIC 9(2) VALUE 31.                             
011500     05  FILLER            PIC 9(2) VALUE 30.                             
011600     05  FILLER            PIC 9(2) VALUE 31.                             
011700 01  W-TABLE-MOIS REDEFINES W-TABLE-MOIS-INIT.                            
011800     05  W-JPM             PIC 9(2) OCCURS 12 TIMES.                      
011900                                                                          
012000 01  W-BISSEXTILE-SW       PIC X VALUE 'N'.                               
012100     88  ANNEE-BISSEXTILE  VALUE 'O'.                                     
012200                                                                          
012300* CONTROLE DE PLAUSIBILITE DU TAUX CHARGE (REDEFINES 3)                   
012400 01  W-RATE-VALUE          PIC 9(07)V9(04).                               
012500 01  W-RATE-PARTS REDEFINES W-RATE-VALUE.                                 
012600     05  W-RATE-ENTIER     PIC 9(07).                                     
012700     05  W-RATE-DECIMAL    PIC 9(04).                                     
012800                                                                          
012900* ZONE DE LIAISON STRUCTUREE - SURCHARGE DE BTOBRATE-COMM                 
013000 01  XCR-AREA.                                                            
013100     COPY XCORREC REPLACING 'X' BY XCR.                                   
013200                                                                          
013300 LINKAGE SECTION.                                                         
013400* ZONE DE LIAISON BTOBRATE - VOIR COPY XCORREC                            
013500 01  BTOBRATE-COMM         PIC X(40).                                     
013600                                                                          
013700*----------------------------------------------------------*              
013800 PROCEDURE DIVISION USING BTOBRATE-COMM.                                  
013900*----------------------------------------------------------*              
014000                                                                          
014100 DEBUT-BTOBRATE.                                                          
014200*    ON NE CHARGE LA TABLE DES TAUX QU'UNE SEULE FOIS PAR                 
014300*    PASSAGE (LA ZONE DE TRAVAIL SUBSISTE D'UN APPEL A                    
014400*    L'AUTRE TANT QUE LE PROGRAMME APPELANT N'EST PAS                     
014500*    CANCEL).                                                             
014600     IF TABLE-A-CHARGER                                                   
014700        PERFORM CHARGER-TAUX                                              
014800        SET TABLE-CHARGEE TO TRUE                                         
014900     END-IF                                                               
015000                                                                          
015100     MOVE BTOBRATE-COMM TO XCR-AREA                                       
015200     MOVE 0             TO XCR-CR XCR-RC                                  
015300     PERFORM RECHERCHE-TAUX                                               
015400     MOVE XCR-AREA       TO BTOBRATE-COMM                                 
015500     GOBACK.                                                              
015600                                                                          
015700*----------------------------------------------------------*              
015800 CHARGER-TAUX.                                                            
015900*    LECTURE COMPLETE DE RATEIN ET CONSTITUTION DE LA                     
016000*    TABLE EN MEMOIRE - LE FICHIER EST DEJA TRIE PAR DATE                 
016100*    CROISSANTE COMME PRECISE DANS LE CAHIER DES CHARGES.                 
016200*----------------------------------------------------------*              
016300     MOVE 0 TO W-NB-TAUX                                                  
016400     OPEN INPUT RATEIN                                                    
016500     IF RATEIN-FS NOT = '00'                                              
016600        DISPLAY 'BTOBRATE - OUVERTURE RATEIN IMPOSSIBLE '                 
016700                 RATEIN-FS                                                
016800        GOBACK                                                            
016900     END-IF                                                               
017000     PERFORM LIRE-RATEIN UNTIL RATEIN-FS = '10'                           
017100     CLOSE RATEIN.                                                        
017200                                                                          
017300*----------------------------------------------------------*              
017400 LIRE-RATEIN.                                                             
017500*----------------------------------------------------------*              
017600     READ RATEIN INTO RATE-ENTRY(W-NB-TAUX + 1)                           
017700        AT END                                                            
017800           MOVE '10' TO RATEIN-FS                                         
017900        NOT AT END                                                        
018000           ADD 1 TO W-NB-TAUX                                             
018100           MOVE RT-RATE(W-NB-TAUX) TO W-RATE-VALUE                        
018200           IF W-RATE-ENTIER = 0 AND W-RATE-DECIMAL = 0                    
018300              DISPLAY 'BTOBRATE - TAUX NUL IGNORE '                       
018400                       RT-DATE(W-NB-TAUX) ' '                             
018500                       RT-CURRENCY(W-NB-TAUX)                             
018600              SUBTRACT 1 FROM W-NB-TAUX                                   
018700           END-IF                                                         
018800           IF W-NB-TAUX >= W-MAX-TAUX                                     
018900              MOVE '10' TO RATEIN-FS                                      
019000           END-IF                                                         
019100     END-READ.                                                            
019200                                                                          
019300*----------------------------------------------------------*              
019400 RECHERCHE-TAUX.                                                          
019500*    LA DEVISE EUR VAUT TOUJOURS 1,0000 QUELLE QUE SOIT LA                
019600*    TABLE DES TAUX (REGLE METIER UNITE 3).                               
019700*----------------------------------------------------------*              
019800     IF XCR-CURRENCY = 'EUR'                                              
019900        MOVE 1.0000      TO XCR-RATE                                      
020000        MOVE XCR-DATE    TO XCR-DATE-USED                                 
020100     ELSE                                                                 
020200        MOVE XCR-DATE    TO W-DATE-WORK                                   
020300        SET TAUX-NON-TROUVE TO TRUE                                       
020400        MOVE 0 TO W-ESSAI                                                 
020500        PERFORM RECHERCHE-TABLE                                           
020600        PERFORM ESSAYER-JOUR-PRECEDENT                                    
020700                UNTIL TAUX-TROUVE OR W-ESSAI >= 5                         
020800        IF TAUX-TROUVE                                                    
020900           MOVE W-DATE-WORK TO XCR-DATE-USED                              
021000        ELSE                                                              
021100           MOVE 12 TO XCR-CR                                              
021200           MOVE 05 TO XCR-RC                                              
021300           DISPLAY 'BTOBRATE - AUCUN TAUX TROUVE POUR '                   
021400                    XCR-CURRENCY ' DEPUIS ' XCR-DATE                      
021500        END-IF                                                            
021600     END-IF.                                                              
021700                                                                          
021800*----------------------------------------------------------*              
021900 ESSAYER-JOUR-PRECEDENT.                                                  
022000*----------------------------------------------------------*              
022100     PERFORM DECREMENTER-DATE                                             
022200     ADD 1 TO W-ESSAI                                                     
022300     PERFORM RECHERCHE-TABLE.                                             
022400                                                                          
022500*----------------------------------------------------------*              
022600 RECHERCHE-TABLE.                                                         
022700*    RECHERCHE SEQUENTIELLE DE LA DATE/DEVISE COURANTE DANS               
022800*    LA TABLE DES TAUX CHARGEE EN MEMOIRE.                                
022900*----------------------------------------------------------*              
023000     SET TAUX-NON-TROUVE TO TRUE                                          
023100     PERFORM COMPARER-TAUX-TABLE                                          
023200             VARYING RT-IDX FROM 1 BY 1                                   
023300             UNTIL RT-IDX > W-NB-TAUX                                     
023400                OR TAUX-TROUVE.                                           
023500                                                                          
023600*----------------------------------------------------------*              
023700 COMPARER-TAUX-TABLE.                                                     
023800*----------------------------------------------------------*              
023900     IF RT-DATE(RT-IDX)     = W-DATE-WORK                                 
024000    AND RT-CURRENCY(RT-IDX) = XCR-CURRENCY                                
024100        MOVE RT-RATE(RT-IDX) TO XCR-RATE                                  
024200        SET TAUX-TROUVE TO TRUE                                           
024300     END-IF.                                                              
024400                                                                          
024500*----------------------------------------------------------*              
024600 DECREMENTER-DATE.                                                        
024700*    RECULE W-DATE-WORK D'UN JOUR CALENDRIER, EN GERANT LE                
024800*    CHANGEMENT DE MOIS, DE MILLESIME ET LES ANNEES                       
024900*    BISSEXTILES (FEVRIER).                                               
025000*----------------------------------------------------------*              
025100     PERFORM CONTROLER-BISSEXTILE                                         
025200     IF ANNEE-BISSEXTILE                                                  
025300        MOVE 29 TO W-JPM(2)                                               
025400     ELSE                                                                 
025500        MOVE 28 TO W-JPM(2)                                               
025600     END-IF                                                               
025700                                                                          
025800     IF W-DATE-JJ > 1                                                     
025900        SUBTRACT 1 FROM W-DATE-JJ                                         
026000     ELSE                                                                 
026100        IF W-DATE-MM > 1                                                  
026200           SUBTRACT 1 FROM W-DATE-MM                                      
026300           MOVE W-JPM(W-DATE-MM) TO W-DATE-JJ                             
026400        ELSE                                                              
026500           SUBTRACT 1 FROM W-DATE-AAAA                                    
026600           MOVE 12 TO W-DATE-MM                                           
026700           MOVE 31 TO W-DATE-JJ                                           
026800        END-IF                                                            
026900     END-IF.                                                              
027000                                                                          
027100*----------------------------------------------------------*              
027200 CONTROLER-BISSEXTILE.                                                    
027300*    UNE ANNEE EST BISSEXTILE SI DIVISIBLE PAR 4, SAUF LES                
027400*    SIECLES NON DIVISIBLES PAR 400 (REGLE GREGORIENNE).                  
027500*----------------------------------------------------------*              
027600     MOVE 'N' TO W-BISSEXTILE-SW                                          
027700     IF W-DATE-AAAA / 4 * 4 = W-DATE-AAAA                                 
027800        SET ANNEE-BISSEXTILE TO TRUE                                      
027900        IF W-DATE-AAAA / 100 * 100 = W-DATE-AAAA                          
028000           IF W-DATE-AAAA / 400 * 400 NOT = W-DATE-AAAA                   
028100              MOVE 'N' TO W-BISSEXTILE-SW                                 
028200           END-IF                                                         
028300        END-IF                                                            
028400     END-IF.                                                              
028500                                                                          
028600*----------------------------------------------------------*              
028700 END PROGRAM BTOBRATE.                                                    
