000100***************************************************************           
000200* PROGRAMME BTOBMAIN                                           *          
000300* LANGAGE COBOL                                                *          
000400*                                                               *         
000500* PROGRAMME PRINCIPAL DU BATCH DE LIQUIDATION DE LA TAXE SUR    *         
000600* LES OPERATIONS DE BOURSE (TOB). IL LIT LE FICHIER TRANSIN,    *         
000700* CONTROLE CHAQUE ARTICLE PAR APPEL A BTOBVAL, GROUPE LES       *         
000800* TRANSACTIONS RETENUES PAR JOUR/COURTIER/VALEUR/SENS/DEVISE,   *         
000900* FAIT LIQUIDER CHAQUE GROUPE PAR BTOBCTX/BTOBCALC (QUI         *         
001000* INTERROGENT BTOBRATE POUR LE COURS BCE), CUMULE LES TOTAUX    *         
001100* ET PRODUIT LE RAPPORT IMPRIME REPORT ET L'EXPORT CALCOUT AU   *         
001200* FORMAT NUMERIQUE BELGE.                                       *         
001300***************************************************************           
001400 IDENTIFICATION DIVISION.                                                 
001500*----------------------------------------------------------*              
001600 PROGRAM-ID. BTOBMAIN.                                                    
001700 AUTHOR. M. DEBROUX.                                                      
001800 INSTALLATION. CTI-FINANCES.                                              
001900 DATE-WRITTEN. 30/09/1992.                                                
002000 DATE-COMPILED.                                                           
002100 SECURITY. USAGE INTERNE CTI-FINANCES - DIFFUSION RESTREINTE.             
002200*----------------------------------------------------------*              
002300* JOURNAL DES MODIFICATIONS                                 *             
002400* ---------------------------------------------------------*              
002500* 30/09/92 MDX TB0112 ECRITURE INITIALE - BATCH TOB          *    TB0112  
002600* 02/12/92 MDX TB0118 AJOUT DU TRI ASCENDANT DES GROUPES      *   TB0118  
002700*                     AVANT EDITION (ECHANGE EN MEMOIRE)      *           
002800* 14/01/93 JLP TB0128 AJOUT DE L'EXPORT CALCOUT AU FORMAT     *   TB0128  
002900*                     NUMERIQUE BELGE                         *           
003000* 19/03/96 FCO TB0310 AGRANDISSEMENT TABLE GROUPES (5000)     *   TB0310  
003100* 14/09/98 JLP TB0402 REVUE AN2000 - FORMAT DATE AAAA-MM-JJ   *   TB0402  
003200*                     DEJA CONFORME - RAS                    *            
003300* 21/01/99 JLP TB0408 PASSAGE EURO - RAS SUR LE DRIVER        *   TB0408  
003400* 09/05/00 FCO TB0449 AJOUT COMPTEURS DE SUIVI EN FIN DE RUN *    TB0449  
003500* 09/11/01 MDX TB0480 CONTROLE DE PLAUSIBILITE SUR LE TAUX    *   TB0480  
003600*                     REVENU DU GROUPEMENT (W-RATE-PARTS)     *           
003700* 22/04/03 FCO TB0512 NETTOYAGE COMMENTAIRES - RAS FONCTION   *   TB0512  
003800*----------------------------------------------------------*              
003900 ENVIRONMENT DIVISION.                                                    
004000*----------------------------------------------------------*              
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300    C01 IS TOP-OF-FORM.                                                   
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600    SELECT TRANSIN      ASSIGN TO TRANSIN                                 
004700                         ORGANIZATION LINE SEQUENTIAL                     
004800                         FILE STATUS IS TRANSIN-FS.                       
004900    SELECT CALCOUT      ASSIGN TO CALCOUT                                 
005000                         ORGANIZATION LINE SEQUENTIAL                     
005100                         FILE STATUS IS CALCOUT-FS.                       
005200    SELECT REPORT       ASSIGN TO REPORT                                  
005300                         ORGANIZATION LINE SEQUENTIAL                     
005400                         FILE STATUS IS REPORT-FS.                        
005500*----------------------------------------------------------*              
005600 DATA DIVISION.                                                           
005700*----------------------------------------------------------*              
005800 FILE SECTION.                                                            
005900 FD  TRANSIN                                                              
006000     RECORD CONTAINS 82 CHARACTERS.                                       
006100 01  TRANSIN-REC.                                                         
006200     COPY XTRNREC REPLACING 'X' BY TR.                                    
006300 FD  CALCOUT                                                              
006400     RECORD CONTAINS 200 CHARACTERS.                                      
006500 01  CALCOUT-REC           PIC X(200).                                    
006600 FD  REPORT                                                               
006700     RECORD CONTAINS 132 CHARACTERS.                                      
006800 01  REPORT-REC            PIC X(132).                                    
006900                                                                          
007000*----------------------------------------------------------*              
007100 WORKING-STORAGE SECTION.                                                 
007200*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
007300 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
007400-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO        
007500-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.         
007600                                                                          
007700 01  VERSION              PIC X(21) VALUE 'BTOBMAIN 07 DU 220403'.        
007800                                                                          
007900 01  TRANSIN-FS            PIC XX.                                        
008000 01  CALCOUT-FS             PIC XX.                                       
008100 01  REPORT-FS              PIC XX.                                       
008200                                                                          
008300* COMPTEURS DU RUN (SUIVI DE CHARGE)                                      
008400 77  W-NB-LUS              PIC S9(7) COMP VALUE 0.                        
008500 77  W-NB-ACCEPTES         PIC S9(7) COMP VALUE 0.                        
008600 77  W-NB-REJETES          PIC S9(7) COMP VALUE 0.                        
008700 77  W-NB-GROUPES          PIC S9(4) COMP VALUE 0.                        
008800 77  W-MAX-GROUPES         PIC S9(4) COMP VALUE 5000.                     
008900 77  IDX                   PIC S9(4) COMP VALUE 0.                        
009000 77  W-NB-ESPACES          PIC S9(4) COMP VALUE 0.                        
009100 77  W-STRIP-START         PIC S9(4) COMP VALUE 0.                        
009200                                                                          
009300* INDICATEUR DE TROUVAILLE LORS DU GROUPEMENT                             
009400 01  W-GROUPE-SW           PIC X VALUE 'N'.                               
009500     88  CA-TROUVEE        VALUE 'O'.                                     
009600     88  CA-NON-TROUVEE    VALUE 'N'.                                     
009700                                                                          
009800* INDICATEUR DE FIN DE TRI (ECHANGE)                                      
009900 01  W-TRI-SW              PIC X VALUE 'N'.                               
010000     88  TRI-TERMINE       VALUE 'O'.                                     
010100     88  TRI-EN-COURS      VALUE 'N'.                                     
010200                                                                          
010300* TABLE DES TRANSACTIONS GROUPEES (UNITE 2)                               
010400 01  CALC-TABLE.                                                          
010500     05  CALC-ENTRY OCCURS 5000 TIMES.                                    
010600         COPY XCALREC REPLACING 'X' BY CA.                                
010700                                                                          
010800* ZONE D'ECHANGE POUR LE TRI DE LA TABLE DES GROUPES                      
010900 01  W-CALC-TEMP.                                                         
011000     COPY XCALREC REPLACING 'X' BY WT.                                    
011100                                                                          
011200* CLES DE COMPARAISON POUR LE TRI ASCENDANT DATE/COURTIER/                
011300* VALEUR (REDEFINES 1 ET 2)                                               
011400 01  W-CLE-1               PIC X(50).                                     
011500 01  W-CLE-1-VUE REDEFINES W-CLE-1.                                       
011600     05  W-CLE1-DATE       PIC X(10).                                     
011700     05  W-CLE1-BROKER     PIC X(20).                                     
011800     05  W-CLE1-STOCK      PIC X(20).                                     
011900 01  W-CLE-2               PIC X(50).                                     
012000 01  W-CLE-2-VUE REDEFINES W-CLE-2.                                       
012100     05  W-CLE2-DATE       PIC X(10).                                     
012200     05  W-CLE2-BROKER     PIC X(20).                                     
012300     05  W-CLE2-STOCK      PIC X(20).                                     
012400                                                                          
012500* TOTAUX DU RUN (UNITE 4, QUEUE)                                          
012600 01  TOTAL-REC.                                                           
012700     COPY XTOTREC REPLACING 'X' BY TO.                                    
012800                                                                          
012900* DATE DU JOUR POUR L'EN-TETE DU RAPPORT (REDEFINES 3)                    
013000 01  W-TODAY-RAW           PIC 9(06).                                     
013100 01  W-TODAY-PARTS REDEFINES W-TODAY-RAW.                                 
013200     05  W-TODAY-AA        PIC 9(02).                                     
013300     05  W-TODAY-MM        PIC 9(02).                                     
013400     05  W-TODAY-JJ        PIC 9(02).                                     
013500 01  W-TODAY-EDIT          PIC X(08).                                     
013600                                                                          
013700* CONTROLE DE PLAUSIBILITE DU TAUX REVENU DU GROUPEMENT                   
013800* (REDEFINES 4)                                                           
013900 01  W-RATE-VALUE          PIC 9(07)V9(04).                               
014000 01  W-RATE-PARTS REDEFINES W-RATE-VALUE.                                 
014100     05  W-RATE-ENTIER     PIC 9(07).                                     
014200     05  W-RATE-DECIMAL    PIC 9(04).                                     
014300                                                                          
014400* LIGNE DETAIL DU RAPPORT IMPRIME (EDITIONS DONNEES PAR LE                
014500* CAHIER DES CHARGES, FORMAT US - PAS DE FORMAT BELGE ICI)                
014600 01  W-LIGNE-DETAIL.                                                      
014700     05  WD-DATE           PIC X(10).                                     
014800     05  FILLER            PIC X(02) VALUE SPACES.                        
014900     05  WD-BROKER         PIC X(20).                                     
015000     05  FILLER            PIC X(02) VALUE SPACES.                        
015100     05  WD-STOCK          PIC X(20).                                     
015200     05  FILLER            PIC X(02) VALUE SPACES.                        
015300     05  WD-TYPE           PIC X(04).                                     
015400     05  FILLER            PIC X(02) VALUE SPACES.                        
015500     05  WD-SHARES         PIC Z,ZZZ,ZZ9.                                 
015600     05  FILLER            PIC X(02) VALUE SPACES.                        
015700     05  WD-CURRENCY       PIC X(03).                                     
015800     05  FILLER            PIC X(02) VALUE SPACES.                        
015900     05  WD-AMOUNT         PIC ZZZ,ZZZ,ZZ9.99.                            
016000     05  FILLER            PIC X(02) VALUE SPACES.                        
016100     05  WD-RATE           PIC Z,ZZ9.9999.                                
016200     05  FILLER            PIC X(02) VALUE SPACES.                        
016300     05  WD-EUR-AMOUNT     PIC ZZZ,ZZZ,ZZ9.99.                            
016400     05  FILLER            PIC X(02) VALUE SPACES.                        
016500     05  WD-TOB            PIC ZZZ,ZZ9.99.                                
016600     05  FILLER            PIC X(01) VALUE SPACES.                        
016700                                                                          
016800* ZONES DE LIAISON AVEC BTOBVAL ET BTOBCTX                                
016900 01  W-VAL-COMM            PIC X(115).                                    
017000 01  CV-AREA.                                                             
017100     COPY XCOVREC REPLACING 'X' BY CV.                                    
017200 01  W-CALC-COMM           PIC X(126).                                    
017300 01  CC-AREA.                                                             
017400     COPY XCOCREC REPLACING 'X' BY CC.                                    
017500                                                                          
017600* ZONES DE TRAVAIL POUR L'EDITION DES MONTANTS AU FORMAT BELGE            
017700* (UNITE 5 - SEPARATEUR DE MILLIERS '.', DECIMALE ',')                    
017800 01  W-BE-MONTANT-IN       PIC 9(11)V99.                                  
017900 01  W-BE-MONTANT-NUM      PIC ZZ,ZZZ,ZZZ,ZZ9.99.                         
018000 01  W-BE-MONTANT-OUT      PIC X(17).                                     
018100                                                                          
018200 01  W-BE-TAUX-IN          PIC 9(07)V9(04).                               
018300 01  W-BE-TAUX-NUM         PIC Z,ZZZ,ZZ9.9999.                            
018400 01  W-BE-TAUX-OUT         PIC X(14).                                     
018500                                                                          
018600 01  W-BE-PARTAGE-IN       PIC 9(09).                                     
018700 01  W-BE-PARTAGE-NUM      PIC ZZZ,ZZZ,ZZ9.                               
018800 01  W-BE-PARTAGE-OUT      PIC X(11).                                     
018900                                                                          
019000 01  W-BE-TOTAL-IN         PIC 9(13)V99.                                  
019100 01  W-BE-TOTAL-NUM        PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.                      
019200 01  W-BE-TOTAL-OUT        PIC X(20).                                     
019300                                                                          
019400* ZONE GENERIQUE DE SUPPRESSION DES ESPACES DE CADRAGE AVANT              
019500* ECRITURE DANS L'EXPORT CALCOUT (REFERENCE MODIFIEE)                     
019600 01  W-STRIP-IN            PIC X(20).                                     
019700 01  W-STRIP-OUT           PIC X(20).                                     
019800                                                                          
019900* EDITION DU NOMBRE DE TRANSACTIONS SUR LA LIGNE TOTAL DU                 
020000* RAPPORT IMPRIME                                                         
020100 01  W-CNT-EDIT            PIC ZZZ,ZZ9.                                   
020200                                                                          
020300* MORCEAUX DE LA LIGNE CALCOUT (DELIMITEUR ';')                           
020400 01  W-CSV-AANTAL          PIC X(20).                                     
020500 01  W-CSV-BEDRAG          PIC X(20).                                     
020600 01  W-CSV-KOERS           PIC X(20).                                     
020700 01  W-CSV-EURBEDRAG       PIC X(20).                                     
020800 01  W-CSV-TOB             PIC X(20).                                     
020900 01  W-CSV-TOTAL-EUR       PIC X(20).                                     
021000 01  W-CSV-TOTAL-TOB       PIC X(20).                                     
021100                                                                          
021200*----------------------------------------------------------*              
021300 PROCEDURE DIVISION.                                                      
021400*----------------------------------------------------------*              
021500                                                                          
021600 DEBUT-BTOBMAIN.                                                          
021700     PERFORM OUVRIR-FICHIERS                                              
021800                                                                          
021900     PERFORM TRAITER-TRANSIN UNTIL TRANSIN-FS = '10'                      
022000                                                                          
022100     PERFORM TRIER-GROUPES                                                
022200                                                                          
022300     PERFORM IMPRIMER-ENTETE                                              
022400     PERFORM ECRIRE-CSV-ENTETE                                            
022500                                                                          
022600     PERFORM EMETTRE-DETAIL                                               
022700             VARYING IDX FROM 1 BY 1 UNTIL IDX > W-NB-GROUPES             
022800                                                                          
022900     PERFORM IMPRIMER-TOTAL                                               
023000     PERFORM IMPRIMER-METHODO                                             
023100     PERFORM ECRIRE-CSV-TOTAL                                             
023200                                                                          
023300     PERFORM FERMER-FICHIERS                                              
023400                                                                          
023500     DISPLAY 'BTOBMAIN - LUS=' W-NB-LUS                                   
023600              ' ACCEPTES=' W-NB-ACCEPTES                                  
023700              ' REJETES=' W-NB-REJETES                                    
023800              ' GROUPES=' W-NB-GROUPES                                    
023900     STOP RUN.                                                            
024000                                                                          
024100*----------------------------------------------------------*              
024200 OUVRIR-FICHIERS.                                                         
024300*----------------------------------------------------------*              
024400     OPEN INPUT TRANSIN                                                   
024500     IF TRANSIN-FS NOT = '00'                                             
024600        DISPLAY 'BTOBMAIN - OUVERTURE TRANSIN IMPOSSIBLE '                
024700                 TRANSIN-FS                                               
024800        STOP RUN                                                          
024900     END-IF                                                               
025000                                                                          
025100     OPEN OUTPUT CALCOUT                                                  
025200     IF CALCOUT-FS NOT = '00'                                             
025300        DISPLAY 'BTOBMAIN - OUVERTURE CALCOUT IMPOSSIBLE '                
025400                 CALCOUT-FS                                               
025500        STOP RUN                                                          
025600     END-IF                                                               
025700                                                                          
025800     OPEN OUTPUT REPORT                                                   
025900     IF REPORT-FS NOT = '00'                                              
026000        DISPLAY 'BTOBMAIN - OUVERTURE REPORT IMPOSSIBLE '                 
026100                 REPORT-FS                                                
026200        STOP RUN                                                          
026300     END-IF.                                                              
026400                                                                          
026500*----------------------------------------------------------*              
026600 TRAITER-TRANSIN.                                                         
026700*    LECTURE SEQUENTIELLE DE TRANSIN, CONTROLE PAR BTOBVAL                
026800*    (UNITE 1) PUIS GROUPEMENT DES ARTICLES RETENUS (UNITE 2).            
026900*----------------------------------------------------------*              
027000     READ TRANSIN                                                         
027100        AT END                                                            
027200           MOVE '10' TO TRANSIN-FS                                        
027300        NOT AT END                                                        
027400           ADD 1 TO W-NB-LUS                                              
027500           PERFORM APPELER-BTOBVAL                                        
027600           IF CV-REJECT-CODE = SPACE                                      
027700              PERFORM GROUPER-TRANSAC                                     
027800              ADD 1 TO W-NB-ACCEPTES                                      
027900           ELSE                                                           
028000              ADD 1 TO W-NB-REJETES                                       
028100           END-IF                                                         
028200     END-READ.                                                            
028300                                                                          
028400*----------------------------------------------------------*              
028500 APPELER-BTOBVAL.                                                         
028600*----------------------------------------------------------*              
028700     MOVE TR-DATE     TO CV-DATE                                          
028800     MOVE TR-BROKER   TO CV-BROKER                                        
028900     MOVE TR-STOCK    TO CV-STOCK                                         
029000     MOVE TR-TYPE     TO CV-TYPE-IN                                       
029100     MOVE TR-SHARES   TO CV-SHARES-IN                                     
029200     MOVE TR-CURRENCY TO CV-CURRENCY                                      
029300     MOVE TR-AMOUNT   TO CV-AMOUNT-IN                                     
029400     MOVE SPACE       TO CV-REJECT-CODE                                   
029500     MOVE 0           TO CV-CR CV-RC                                      
029600                                                                          
029700     MOVE CV-AREA TO W-VAL-COMM                                           
029800     CALL 'BTOBVAL' USING W-VAL-COMM                                      
029900     MOVE W-VAL-COMM TO CV-AREA.                                          
030000                                                                          
030100*----------------------------------------------------------*              
030200 GROUPER-TRANSAC.                                                         
030300*    CLE DE GROUPEMENT : DATE + COURTIER + VALEUR + SENS +                
030400*    DEVISE. UN ACHAT ET UNE VENTE LE MEME JOUR SUR LA MEME               
030500*    VALEUR RESTENT DEUX GROUPES DISTINCTS, TOUS DEUX TAXES               
030600*    (REGLE METIER UNITE 2).                                              
030700*----------------------------------------------------------*              
030800     SET CA-NON-TROUVEE TO TRUE                                           
030900     PERFORM COMPARER-GROUPE                                              
031000             VARYING IDX FROM 1 BY 1                                      
031100             UNTIL IDX > W-NB-GROUPES OR CA-TROUVEE                       
031200                                                                          
031300     IF CA-NON-TROUVEE                                                    
031400        IF W-NB-GROUPES < W-MAX-GROUPES                                   
031500           ADD 1 TO W-NB-GROUPES                                          
031600           MOVE CV-DATE      TO CA-DATE(W-NB-GROUPES)                     
031700           MOVE CV-BROKER    TO CA-BROKER(W-NB-GROUPES)                   
031800           MOVE CV-STOCK     TO CA-STOCK(W-NB-GROUPES)                    
031900           MOVE CV-TYPE-OUT  TO CA-TYPE(W-NB-GROUPES)                     
032000           MOVE CV-CURRENCY  TO CA-CURRENCY(W-NB-GROUPES)                 
032100           MOVE CV-SHARES-OUT TO CA-SHARES(W-NB-GROUPES)                  
032200           MOVE CV-AMOUNT-OUT TO CA-AMOUNT(W-NB-GROUPES)                  
032300           MOVE 1            TO CA-GROUP-CNT(W-NB-GROUPES)                
032400        ELSE                                                              
032500           DISPLAY 'BTOBMAIN - TABLE DE GROUPEMENT SATUREE '              
032600                    CV-DATE ' ' CV-STOCK                                  
032700        END-IF                                                            
032800     END-IF.                                                              
032900                                                                          
033000*----------------------------------------------------------*              
033100 COMPARER-GROUPE.                                                         
033200*----------------------------------------------------------*              
033300     IF CA-DATE(IDX)     = CV-DATE                                        
033400    AND CA-BROKER(IDX)   = CV-BROKER                                      
033500    AND CA-STOCK(IDX)    = CV-STOCK                                       
033600    AND CA-TYPE(IDX)     = CV-TYPE-OUT                                    
033700    AND CA-CURRENCY(IDX) = CV-CURRENCY                                    
033800        ADD CV-SHARES-OUT TO CA-SHARES(IDX)                               
033900        ADD CV-AMOUNT-OUT TO CA-AMOUNT(IDX)                               
034000        ADD 1             TO CA-GROUP-CNT(IDX)                            
034100        SET CA-TROUVEE TO TRUE                                            
034200     END-IF.                                                              
034300                                                                          
034400*----------------------------------------------------------*              
034500 TRIER-GROUPES.                                                           
034600*    TRI ASCENDANT PAR ECHANGE SUR DATE/COURTIER/VALEUR -                 
034700*    AUCUN VERBE SORT N'EST UTILISE (EMISSION PAR TABLE EN                
034800*    MEMOIRE COMME PRECISE DANS LE CAHIER DES CHARGES).                   
034900*----------------------------------------------------------*              
035000     SET TRI-EN-COURS TO TRUE                                             
035100     PERFORM BALAYER-GROUPES UNTIL TRI-TERMINE.                           
035200                                                                          
035300*----------------------------------------------------------*              
035400 BALAYER-GROUPES.                                                         
035500*----------------------------------------------------------*              
035600     SET TRI-TERMINE TO TRUE                                              
035700     PERFORM COMPARER-GROUPE-ADJACENT                                     
035800             VARYING IDX FROM 1 BY 1                                      
035900             UNTIL IDX > W-NB-GROUPES - 1.                                
036000                                                                          
036100*----------------------------------------------------------*              
036200 COMPARER-GROUPE-ADJACENT.                                                
036300*----------------------------------------------------------*              
036400     MOVE CA-DATE(IDX)       TO W-CLE1-DATE                               
036500     MOVE CA-BROKER(IDX)     TO W-CLE1-BROKER                             
036600     MOVE CA-STOCK(IDX)      TO W-CLE1-STOCK                              
036700     MOVE CA-DATE(IDX + 1)   TO W-CLE2-DATE                               
036800     MOVE CA-BROKER(IDX + 1) TO W-CLE2-BROKER                             
036900     MOVE CA-STOCK(IDX + 1)  TO W-CLE2-STOCK                              
037000     IF W-CLE-1 > W-CLE-2                                                 
037100        PERFORM ECHANGER-GROUPES                                          
037200        SET TRI-EN-COURS TO TRUE                                          
037300     END-IF.                                                              
037400                                                                          
037500*----------------------------------------------------------*              
037600 ECHANGER-GROUPES.                                                        
037700*----------------------------------------------------------*              
037800     MOVE CALC-ENTRY(IDX)     TO W-CALC-TEMP                              
037900     MOVE CALC-ENTRY(IDX + 1) TO CALC-ENTRY(IDX)                          
038000     MOVE W-CALC-TEMP         TO CALC-ENTRY(IDX + 1).                     
038100                                                                          
038200*----------------------------------------------------------*              
038300 EMETTRE-DETAIL.                                                          
038400*    LIQUIDATION DE CHAQUE GROUPE PAR BTOBCTX (UNITES 3 ET 4),            
038500*    CUMUL DES TOTAUX ET EDITION RAPPORT + CALCOUT.                       
038600*----------------------------------------------------------*              
038700     MOVE CA-DATE(IDX)      TO CC-DATE                                    
038800     MOVE CA-BROKER(IDX)    TO CC-BROKER                                  
038900     MOVE CA-STOCK(IDX)     TO CC-STOCK                                   
039000     MOVE CA-TYPE(IDX)      TO CC-TYPE                                    
039100     MOVE CA-SHARES(IDX)    TO CC-SHARES                                  
039200     MOVE CA-CURRENCY(IDX)  TO CC-CURRENCY                                
039300     MOVE CA-AMOUNT(IDX)    TO CC-AMOUNT                                  
039400     MOVE CA-GROUP-CNT(IDX) TO CC-GROUP-CNT                               
039500     MOVE 0                 TO CC-CR CC-RC                                
039600                                                                          
039700     MOVE CC-AREA TO W-CALC-COMM                                          
039800     CALL 'BTOBCTX' USING W-CALC-COMM                                     
039900     MOVE W-CALC-COMM TO CC-AREA                                          
040000                                                                          
040100     IF CC-CR > ZERO                                                      
040200        DISPLAY 'BTOBMAIN - ANOMALIE CALCUL ' CC-DATE ' '                 
040300                 CC-STOCK ' CR=' CC-CR ' RC=' CC-RC                       
040400     ELSE                                                                 
040500        MOVE CC-RATE TO W-RATE-VALUE                                      
040600        IF W-RATE-ENTIER = 0 AND W-RATE-DECIMAL = 0                       
040700           DISPLAY 'BTOBMAIN - TAUX NUL IGNORE POUR LE GROUPE '           
040800                    CC-DATE ' ' CC-STOCK                                  
040900        ELSE                                                              
041000           MOVE CC-RATE       TO CA-RATE(IDX)                             
041100           MOVE CC-EUR-AMOUNT TO CA-EUR-AMOUNT(IDX)                       
041200           MOVE CC-TOB        TO CA-TOB(IDX)                              
041300           PERFORM CUMULER-TOTAUX                                         
041400           PERFORM IMPRIMER-DETAIL                                        
041500           PERFORM ECRIRE-CSV-DETAIL                                      
041600        END-IF                                                            
041700     END-IF.                                                              
041800                                                                          
041900*----------------------------------------------------------*              
042000 CUMULER-TOTAUX.                                                          
042100*----------------------------------------------------------*              
042200     ADD CA-EUR-AMOUNT(IDX) TO TO-TOTAL-EUR                               
042300     ADD CA-TOB(IDX)        TO TO-TOTAL-TOB                               
042400     ADD 1                  TO TO-TOTAL-TX-COUNT.                         
042500                                                                          
042600*----------------------------------------------------------*              
042700 IMPRIMER-ENTETE.                                                         
042800*----------------------------------------------------------*              
042900     ACCEPT W-TODAY-RAW FROM DATE                                         
043000     STRING W-TODAY-JJ '/' W-TODAY-MM '/' W-TODAY-AA                      
043100            DELIMITED BY SIZE INTO W-TODAY-EDIT                           
043200                                                                          
043300     MOVE SPACES TO REPORT-REC                                            
043400     STRING 'BELGIAN TOB TAX REPORT - ' W-TODAY-EDIT                      
043500            DELIMITED BY SIZE INTO REPORT-REC                             
043600     WRITE REPORT-REC                                                     
043700                                                                          
043800     MOVE SPACES TO REPORT-REC                                            
043900     WRITE REPORT-REC                                                     
044000                                                                          
044100     MOVE SPACES TO REPORT-REC                                            
044200     STRING 'DATE        BROKER               '                           
044300            'STOCK                TYPE  SHARES'                           
044400            '       CURR  AMOUNT          RATE'                           
044500            '        EUR-AMOUNT      TOB'                                 
044600            DELIMITED BY SIZE INTO REPORT-REC                             
044700     WRITE REPORT-REC                                                     
044800                                                                          
044900     MOVE SPACES TO REPORT-REC                                            
045000     WRITE REPORT-REC.                                                    
045100                                                                          
045200*----------------------------------------------------------*              
045300 IMPRIMER-DETAIL.                                                         
045400*----------------------------------------------------------*              
045500     MOVE CA-DATE(IDX)       TO WD-DATE                                   
045600     MOVE CA-BROKER(IDX)     TO WD-BROKER                                 
045700     MOVE CA-STOCK(IDX)      TO WD-STOCK                                  
045800     MOVE CA-TYPE(IDX)       TO WD-TYPE                                   
045900     MOVE CA-SHARES(IDX)     TO WD-SHARES                                 
046000     MOVE CA-CURRENCY(IDX)   TO WD-CURRENCY                               
046100     MOVE CA-AMOUNT(IDX)     TO WD-AMOUNT                                 
046200     MOVE CA-RATE(IDX)       TO WD-RATE                                   
046300     MOVE CA-EUR-AMOUNT(IDX) TO WD-EUR-AMOUNT                             
046400     MOVE CA-TOB(IDX)        TO WD-TOB                                    
046500                                                                          
046600     MOVE W-LIGNE-DETAIL TO REPORT-REC                                    
046700     WRITE REPORT-REC.                                                    
046800                                                                          
046900*----------------------------------------------------------*              
047000 IMPRIMER-TOTAL.                                                          
047100*----------------------------------------------------------*              
047200     MOVE SPACES TO REPORT-REC                                            
047300     WRITE REPORT-REC                                                     
047400                                                                          
047500     MOVE TO-TOTAL-TX-COUNT TO W-CNT-EDIT                                 
047600                                                                          
047700     MOVE SPACES TO W-LIGNE-DETAIL                                        
047800     MOVE 'TOTAL'            TO WD-DATE                                   
047900     STRING 'TXN COUNT=' W-CNT-EDIT                                       
048000            DELIMITED BY SIZE INTO WD-BROKER                              
048100     MOVE TO-TOTAL-EUR       TO WD-EUR-AMOUNT                             
048200     MOVE TO-TOTAL-TOB       TO WD-TOB                                    
048300     MOVE W-LIGNE-DETAIL TO REPORT-REC                                    
048400     WRITE REPORT-REC.                                                    
048500                                                                          
048600*----------------------------------------------------------*              
048700 IMPRIMER-METHODO.                                                        
048800*----------------------------------------------------------*              
048900     MOVE SPACES TO REPORT-REC                                            
049000     WRITE REPORT-REC                                                     
049100                                                                          
049200     MOVE SPACES TO REPORT-REC                                            
049300     STRING 'TAUX TOB : 0,35 % - COURS BCE OFFICIELS'                     
049400            DELIMITED BY SIZE INTO REPORT-REC                             
049500     WRITE REPORT-REC                                                     
049600                                                                          
049700     MOVE SPACES TO REPORT-REC                                            
049800     STRING 'GROUPEMENT : MEME JOUR, MEME VALEUR, MEME SENS'              
049900            DELIMITED BY SIZE INTO REPORT-REC                             
050000     WRITE REPORT-REC                                                     
050100                                                                          
050200     MOVE SPACES TO REPORT-REC                                            
050300     STRING 'LES ALLERS-RETOURS DU JOUR SONT TAXES SEPAREMENT'            
050400            DELIMITED BY SIZE INTO REPORT-REC                             
050500     WRITE REPORT-REC.                                                    
050600                                                                          
050700*----------------------------------------------------------*              
050800 ECRIRE-CSV-ENTETE.                                                       
050900*----------------------------------------------------------*              
051000     MOVE SPACES TO CALCOUT-REC                                           
051100     STRING 'Datum;Broker;Aandeel;Type;Aantal;Munt;'                      
051200            'Bedrag;Koers;EUR Bedrag;TOB'                                 
051300            DELIMITED BY SIZE INTO CALCOUT-REC                            
051400     WRITE CALCOUT-REC.                                                   
051500                                                                          
051600*----------------------------------------------------------*              
051700 ECRIRE-CSV-DETAIL.                                                       
051800*    EDITION DES MONTANTS AU FORMAT NUMERIQUE BELGE (POINT                
051900*    POUR LES MILLIERS, VIRGULE POUR LA DECIMALE) AVANT                   
052000*    ECRITURE DE LA LIGNE DANS L'EXPORT CALCOUT (UNITE 5).                
052100*----------------------------------------------------------*              
052200     MOVE CA-SHARES(IDX) TO W-BE-PARTAGE-IN                               
052300     PERFORM EDITER-PARTAGE-BE                                            
052400     MOVE W-BE-PARTAGE-OUT TO W-STRIP-IN                                  
052500     PERFORM SUPPRIMER-ESPACES                                            
052600     MOVE W-STRIP-OUT TO W-CSV-AANTAL                                     
052700                                                                          
052800     MOVE CA-AMOUNT(IDX) TO W-BE-MONTANT-IN                               
052900     PERFORM EDITER-MONTANT-BE                                            
053000     MOVE W-BE-MONTANT-OUT TO W-STRIP-IN                                  
053100     PERFORM SUPPRIMER-ESPACES                                            
053200     MOVE W-STRIP-OUT TO W-CSV-BEDRAG                                     
053300                                                                          
053400     MOVE CA-RATE(IDX) TO W-BE-TAUX-IN                                    
053500     PERFORM EDITER-TAUX-BE                                               
053600     MOVE W-BE-TAUX-OUT TO W-STRIP-IN                                     
053700     PERFORM SUPPRIMER-ESPACES                                            
053800     MOVE W-STRIP-OUT TO W-CSV-KOERS                                      
053900                                                                          
054000     MOVE CA-EUR-AMOUNT(IDX) TO W-BE-MONTANT-IN                           
054100     PERFORM EDITER-MONTANT-BE                                            
054200     MOVE W-BE-MONTANT-OUT TO W-STRIP-IN                                  
054300     PERFORM SUPPRIMER-ESPACES                                            
054400     MOVE W-STRIP-OUT TO W-CSV-EURBEDRAG                                  
054500                                                                          
054600     MOVE CA-TOB(IDX) TO W-BE-MONTANT-IN                                  
054700     PERFORM EDITER-MONTANT-BE                                            
054800     MOVE W-BE-MONTANT-OUT TO W-STRIP-IN                                  
054900     PERFORM SUPPRIMER-ESPACES                                            
055000     MOVE W-STRIP-OUT TO W-CSV-TOB                                        
055100                                                                          
055200     MOVE SPACES TO CALCOUT-REC                                           
055300     STRING CA-DATE(IDX)     DELIMITED BY SIZE                            
055400            ';'              DELIMITED BY SIZE                            
055500            CA-BROKER(IDX)   DELIMITED BY SPACE                           
055600            ';'              DELIMITED BY SIZE                            
055700            CA-STOCK(IDX)    DELIMITED BY SPACE                           
055800            ';'              DELIMITED BY SIZE                            
055900            CA-TYPE(IDX)     DELIMITED BY SPACE                           
056000            ';'              DELIMITED BY SIZE                            
056100            W-CSV-AANTAL     DELIMITED BY SPACE                           
056200            ';'              DELIMITED BY SIZE                            
056300            CA-CURRENCY(IDX) DELIMITED BY SIZE                            
056400            ';'              DELIMITED BY SIZE                            
056500            W-CSV-BEDRAG     DELIMITED BY SPACE                           
056600            ';'              DELIMITED BY SIZE                            
056700            W-CSV-KOERS      DELIMITED BY SPACE                           
056800            ';'              DELIMITED BY SIZE                            
056900            W-CSV-EURBEDRAG  DELIMITED BY SPACE                           
057000            ';'              DELIMITED BY SIZE                            
057100            W-CSV-TOB        DELIMITED BY SPACE                           
057200            INTO CALCOUT-REC                                              
057300     WRITE CALCOUT-REC.                                                   
057400                                                                          
057500*----------------------------------------------------------*              
057600 ECRIRE-CSV-TOTAL.                                                        
057700*----------------------------------------------------------*              
057800     MOVE TO-TOTAL-EUR TO W-BE-TOTAL-IN                                   
057900     PERFORM EDITER-TOTAL-BE                                              
058000     MOVE W-BE-TOTAL-OUT TO W-STRIP-IN                                    
058100     PERFORM SUPPRIMER-ESPACES                                            
058200     MOVE W-STRIP-OUT TO W-CSV-TOTAL-EUR                                  
058300                                                                          
058400     MOVE TO-TOTAL-TOB TO W-BE-MONTANT-IN                                 
058500     PERFORM EDITER-MONTANT-BE                                            
058600     MOVE W-BE-MONTANT-OUT TO W-STRIP-IN                                  
058700     PERFORM SUPPRIMER-ESPACES                                            
058800     MOVE W-STRIP-OUT TO W-CSV-TOTAL-TOB                                  
058900                                                                          
059000     MOVE SPACES TO CALCOUT-REC                                           
059100     STRING 'TOTAAL;;;;;;;;'  DELIMITED BY SIZE                           
059200            W-CSV-TOTAL-EUR  DELIMITED BY SPACE                           
059300            ';'              DELIMITED BY SIZE                            
059400            W-CSV-TOTAL-TOB  DELIMITED BY SPACE                           
059500            INTO CALCOUT-REC                                              
059600     WRITE CALCOUT-REC.                                                   
059700                                                                          
059800*----------------------------------------------------------*              
059900 EDITER-MONTANT-BE.                                                       
060000*----------------------------------------------------------*              
060100     MOVE W-BE-MONTANT-IN TO W-BE-MONTANT-NUM                             
060200     MOVE W-BE-MONTANT-NUM TO W-BE-MONTANT-OUT                            
060300     INSPECT W-BE-MONTANT-OUT REPLACING ALL ',' BY '~'                    
060400     INSPECT W-BE-MONTANT-OUT REPLACING ALL '.' BY ','                    
060500     INSPECT W-BE-MONTANT-OUT REPLACING ALL '~' BY '.'.                   
060600                                                                          
060700*----------------------------------------------------------*              
060800 EDITER-TAUX-BE.                                                          
060900*----------------------------------------------------------*              
061000     MOVE W-BE-TAUX-IN TO W-BE-TAUX-NUM                                   
061100     MOVE W-BE-TAUX-NUM TO W-BE-TAUX-OUT                                  
061200     INSPECT W-BE-TAUX-OUT REPLACING ALL ',' BY '~'                       
061300     INSPECT W-BE-TAUX-OUT REPLACING ALL '.' BY ','                       
061400     INSPECT W-BE-TAUX-OUT REPLACING ALL '~' BY '.'.                      
061500                                                                          
061600*----------------------------------------------------------*              
061700 EDITER-PARTAGE-BE.                                                       
061800*----------------------------------------------------------*              
061900     MOVE W-BE-PARTAGE-IN TO W-BE-PARTAGE-NUM                             
062000     MOVE W-BE-PARTAGE-NUM TO W-BE-PARTAGE-OUT                            
062100     INSPECT W-BE-PARTAGE-OUT REPLACING ALL ',' BY '.'.                   
062200                                                                          
062300*----------------------------------------------------------*              
062400 EDITER-TOTAL-BE.                                                         
062500*----------------------------------------------------------*              
062600     MOVE W-BE-TOTAL-IN TO W-BE-TOTAL-NUM                                 
062700     MOVE W-BE-TOTAL-NUM TO W-BE-TOTAL-OUT                                
062800     INSPECT W-BE-TOTAL-OUT REPLACING ALL ',' BY '~'                      
062900     INSPECT W-BE-TOTAL-OUT REPLACING ALL '.' BY ','                      
063000     INSPECT W-BE-TOTAL-OUT REPLACING ALL '~' BY '.'.                     
063100                                                                          
063200*----------------------------------------------------------*              
063300 SUPPRIMER-ESPACES.                                                       
063400*    ELIMINE LES ESPACES DE CADRAGE A GAUCHE LAISSES PAR LES              
063500*    ZONES EDITEES Z AVANT ECRITURE DANS UN CHAMP CALCOUT.                
063600*----------------------------------------------------------*              
063700     MOVE 0 TO W-NB-ESPACES                                               
063800     INSPECT W-STRIP-IN TALLYING W-NB-ESPACES                             
063900             FOR LEADING SPACE                                            
064000     ADD 1 TO W-NB-ESPACES GIVING W-STRIP-START                           
064100     MOVE SPACES TO W-STRIP-OUT                                           
064200     MOVE W-STRIP-IN(W-STRIP-START:) TO W-STRIP-OUT.                      
064300                                                                          
064400*----------------------------------------------------------*              
064500 FERMER-FICHIERS.                                                         
064600*----------------------------------------------------------*              
064700     CLOSE TRANSIN CALCOUT REPORT.                                        
064800                                                                          
064900*----------------------------------------------------------*              
065000 END PROGRAM BTOBMAIN.                                                    
